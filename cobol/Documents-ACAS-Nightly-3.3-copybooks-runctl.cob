000100*****************************************************************
000200**                                                              *
000300**   RUN  CONTROL  RECORD                                       *
000400**   Working storage layout for the batch run control           *
000500**   record set up, stepped through and read back by            *
000600**   RC000 and by whatever steps it chains in.                  *
000700**                                                              *
000800*****************************************************************
000900*
001000* Held in working-storage only, never written to a file.
001100* One record per run, carried in the linkage of whatever
001200* step RC000 chains to so every step can post its own
001300* progress back into the same control record.
001400*
001500* Changes:
001600* 01/11/82 vbc -         Written, lifted out of the old
001700*                        WS-Calling-Data control copybook.
001800* 30/06/84 vbc -         Added RC-Status-Byte and its 88s.
001900* 02/02/90 jmh - CR-186  Step counters widened 9(02) to
002000*                        9(03).
002100* 21/11/98 vbc - Y2K-01  RC-Run-Date widened to carry a 4
002200*                        digit century (ccyymmdd).
002300* 14/05/02 kds - CR-241  Added RC-Last-Step-Code and
002400*                        RC-Op-Initials for the help desk
002500*                        call-back log; reserved area cut
002600*                        down to suit.
002700* 19/08/04 wrt - CR-298  Run id, operator id/name, terminal
002800*                        id and job class added - console
002900*                        log was showing none of them.
003000* 11/03/05 kds - CR-311  Added the step table (RC-Step-Tbl)
003100*                        so a run's whole step-by-step
003200*                        history lives with the control
003300*                        record instead of scattered notes.
003400* 27/09/06 vbc - CR-335  Added restart flag/step no and the
003500*                        record-count totals group for the
003600*                        nightly reconciliation report.
003700* 15/02/07 vbc -         Previous-run date/time added so a
003800*                        step can tell this is a re-run.
003900*
004000 01  RC-Run-Control-Record.
004100* CR-298 (19/08/04) - identifies the run and who/where it
004200* was started from; shown on the RC000 console banner.
004300     03  RC-Run-Id               PIC X(08).
004400     03  RC-Run-Seq-No           PIC 9(05)   COMP.
004500* Date is kept broken out for display and as one 8 digit
004600* number for compares - same trick as the old WSA-Date.
004700     03  RC-Run-Date.
004800         05  RC-Run-Cc           PIC 99.
004900         05  RC-Run-Yy           PIC 99.
005000         05  RC-Run-Mm           PIC 99.
005100         05  RC-Run-Dd           PIC 99.
005200     03  RC-Run-Date-Ccyymmdd
005300             REDEFINES RC-Run-Date  PIC 9(08).
005400     03  RC-Run-Time.
005500         05  RC-Run-Hh           PIC 99.
005600         05  RC-Run-Mn           PIC 99.
005700         05  RC-Run-Ss           PIC 99.
005800         05  FILLER              PIC XX.
005900     03  RC-Run-Time-Hhmmss
006000             REDEFINES RC-Run-Time  PIC 9(08).
006100* 15/02/07 - so a step can tell whether this is a same-day
006200* re-run of an earlier, possibly incomplete, attempt.
006300     03  RC-Prev-Run-Date.
006400         05  RC-Prev-Cc          PIC 99.
006500         05  RC-Prev-Yy          PIC 99.
006600         05  RC-Prev-Mm          PIC 99.
006700         05  RC-Prev-Dd          PIC 99.
006800     03  RC-Prev-Run-Time.
006900         05  RC-Prev-Hh          PIC 99.
007000         05  RC-Prev-Mn          PIC 99.
007100         05  RC-Prev-Ss          PIC 99.
007200         05  FILLER              PIC XX.
007300* CR-298 (19/08/04) continued.
007400     03  RC-Operator-Id          PIC X(08).
007500     03  RC-Operator-Name        PIC X(30).
007600     03  RC-Terminal-Id          PIC X(08).
007700     03  RC-Job-Class            PIC X.
007800         88  RC-JOB-PRODUCTION       VALUE "P".
007900         88  RC-JOB-TEST             VALUE "T".
008000         88  RC-JOB-ADHOC            VALUE "A".
008100     03  RC-Priority-Level       PIC 9(02)   COMP.
008200* Counts of steps the run finds chained in, completes and
008300* fails - all zero until a step is registered against the
008400* control record.
008500     03  RC-Sched-Step-Ct        PIC 9(03)   COMP.
008600     03  RC-Steps-Done-Ct        PIC 9(03)   COMP.
008700     03  RC-Steps-Failed-Ct      PIC 9(03)   COMP.
008800* Set by RC000 so callers can test how the run came out
008900* without re-checking RC-Sched-Step-Ct for themselves.
009000     03  RC-Status-Byte          PIC X.
009100         88  RC-NO-STEPS-SCHEDULED   VALUE "N".
009200         88  RC-STEPS-PENDING        VALUE "P".
009300         88  RC-RUN-COMPLETE         VALUE "C".
009400     03  RC-Abend-Code           PIC X(04).
009500* CR-335 (27/09/06) - set by the restart utility, not by
009600* any step directly.
009700     03  RC-Restart-Flag         PIC X.
009800         88  RC-RESTART-REQUIRED     VALUE "Y".
009900         88  RC-RESTART-NOT-REQUIRED VALUE "N".
010000     03  RC-Restart-Step-No      PIC 9(03)   COMP.
010100* CR-335 (27/09/06) - feeds the nightly reconciliation
010200* report, one total per run regardless of step count.
010300     03  RC-Run-Totals.
010400         05  RC-Total-Recs-In    PIC 9(07)   COMP.
010500         05  RC-Total-Recs-Out   PIC 9(07)   COMP.
010600         05  RC-Total-Recs-Rej   PIC 9(07)   COMP.
010700* CR-241 (14/05/02) - set by a chained step if the help
010800* desk call-back log needs to name it and who ran it.
010900     03  RC-Last-Step-Code       PIC X(04).
011000     03  RC-Op-Initials          PIC X(03).
011100* CR-311 (11/03/05) - one entry per step in the run, in the
011200* order each is chained, replacing the scattered operator
011300* log sheets previously kept beside the console.
011400     03  RC-Step-Tbl  OCCURS 20 TIMES
011500                      INDEXED BY RC-Step-Ix.
011600         05  RC-Step-Code        PIC X(04).
011700         05  RC-Step-Pgm-Id      PIC X(08).
011800         05  RC-Step-Status      PIC X.
011900             88  RC-STEP-PENDING     VALUE "P".
012000             88  RC-STEP-RUNNING     VALUE "R".
012100             88  RC-STEP-COMPLETE    VALUE "C".
012200             88  RC-STEP-FAILED      VALUE "F".
012300         05  RC-Step-Start-Time  PIC 9(06)   COMP.
012400         05  RC-Step-End-Time    PIC 9(06)   COMP.
012500         05  FILLER              PIC X(05).
012600* Reserved for growth - CR-241 cut this down once already,
012700* CR-298/311/335 have each since taken a slice out of it.
012800     03  RC-Reserved-Area        PIC X(40).
012900     03  RC-Future-Expansion
013000             REDEFINES RC-Reserved-Area.
013100         05  RC-Exp-Flag-1       PIC X.
013200         05  RC-Exp-Flag-2       PIC X.
013300         05  FILLER              PIC X(38).
013400     03  FILLER                  PIC X(10).
