000100*****************************************************************
000200**                                                              *
000300**       RUN  CONTROL  -  START  OF  BATCH  RUN  SHELL         *
000400**       Common control driver - chains in whatever job        *
000500**       steps are registered for the run.  See RUNCTL.        *
000600**                                                              *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000 PROGRAM-ID.             RC000.
001100 AUTHOR.                 V B COEN.
001200 INSTALLATION.           APPLEWOOD COMPUTERS.
001300 DATE-WRITTEN.           01/11/82.
001400 DATE-COMPILED.
001500 SECURITY.               APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
001600*
001700* Remarks.               Run Control - Start Of Batch Run
001800*                        shell.  Performs the day's opening
001900*                        bookkeeping and chains to whatever
002000*                        steps are scheduled for the run.
002100*                        Carries no application logic of
002200*                        its own - see the RUNCTL copybook
002300*                        for the control record it uses.
002400*
002500* Version.               See WS-Run-Id in working-storage.
002600*
002700* Called modules.        None at this time.
002800*
002900* Copy books.            RUNCTL.
003000*
003100* Changes:
003200* 01/11/82 vbc -         Written - first cut of the run-
003300*                        control shell, lifted out of the
003400*                        old start-of-day chain logic.
003500* 30/06/84 vbc -         Added RC-Status-Byte so callers can
003600*                        test whether a run had anything
003700*                        scheduled without re-reading the
003800*                        step table a second time.
003900* 14/09/87 vbc - CR-114  Op asked for the run id to be shown
004000*                        on the console banner.
004100* 02/02/90 jmh - CR-186  Step counters widened 9(02) to
004200*                        9(03), runs now top 99 steps.
004300* 19/07/93 vbc -         Tidy of paragraph names, no chg.
004400* 08/03/96 kds - HD-402  Time accept moved ahead of date
004500*                        accept - sites were rolling past
004600*                        midnight between the two accepts.
004700* 21/11/98 vbc - Y2K-01  Year 2000 review: RC-Run-Date
004800*                        widened to carry a 4 digit century
004900*                        (ccyymmdd); no more 2 digit years.
005000* 09/04/99 vbc - Y2K-02  Confirmed clean on the 00/01/01
005100*                        rollover in test, no further Y2K
005200*                        changes required in this shell.
005300* 17/10/01 wrt - CR-233  No-work message reworded, help
005400*                        desk calls kept treating it as a
005500*                        fault condition.
005600* 25/02/03 vbc - 3.3.00  Copyright notice updated, version
005700*                        sync only, no logic change.
005800* 19/08/04 wrt - CR-298  Dispatch reworked off RC-Status-Byte
005900*                        so a same-day re-run is announced
006000*                        separately from a plain no-work day.
006100* 11/03/05 kds - CR-311  RC-Run-Id now moved into the control
006200*                        record itself, not just the banner.
006300*
006400******************************************************************
006500*
006600* Copyright Notice.
006700* ****************
006800*
006900* This program is part of the Applewood Computers
007000* Accounting System and is copyright (c) Vincent B Coen,
007100* 1976-2005 and later.
007200*
007300* Distributed under the GNU General Public License,
007400* see the file COPYING for details.
007500*
007600******************************************************************
007700*
007800 ENVIRONMENT             DIVISION.
007900* ===============================
008000*
008100 CONFIGURATION           SECTION.
008200 SOURCE-COMPUTER.        IBM-PC.
008300 OBJECT-COMPUTER.        IBM-PC.
008400 SPECIAL-NAMES.          C01 IS TOP-OF-FORM
008500                         CLASS RC-VALID-STATUS IS "N" "P" "C"
008600                         UPSI-0 IS RC-NO-RUN-TODAY-SW
008700                                   ON STATUS IS RC-FORCED-SKIP.
008800*
008900 INPUT-OUTPUT            SECTION.
009000* ------------------------------
009100 FILE-CONTROL.
009200* No files are opened by this shell - it only sets up the
009300* run control record and chains on.  Steps that are chained
009400* in open their own files in the usual way.
009500*
009600 DATA                    DIVISION.
009700* ===============================
009800 FILE SECTION.
009900 WORKING-STORAGE SECTION.
010000* ----------------------
010100*
010200 77  WS-Step-Ix          PIC 9(03)   COMP.
010300 77  WS-Run-Id           PIC X(08)   VALUE "RC000".
010400* CR-298 (19/08/04) - which of the dispatch paragraphs
010500* below to GO TO once the status byte has been set.
010600*     1 = no work, 2 = steps pending, 3 = already run.
010700 77  WS-Status-Ix        PIC 9       COMP.
010800*
010900* No run is ever chained from here yet - the switch below
011000* lets operations force a skip of the bookkeeping for test.
011100 01  WS-Control-Switches.
011200     03  WS-Run-Today-Sw     PIC X.
011300         88  WS-RUN-TODAY        VALUE "Y".
011400         88  WS-SKIP-TODAY       VALUE "N".
011500     03  FILLER              PIC X(06).
011600*
011700* Console banner line built a field at a time, then shown
011800* as one - matches the style of the old start-of-day chain.
011900 01  WS-Banner-Line.
012000     03  WB-Run-Id           PIC X(08).
012100     03  FILLER              PIC X(02).
012200     03  WB-Run-Date         PIC X(10).
012300     03  FILLER              PIC X(02).
012400     03  WB-Run-Time         PIC X(08).
012500     03  FILLER              PIC X(50).
012600*
012700 COPY  "RUNCTL.cob".
012800*
012900 LINKAGE SECTION.
013000* ==============
013100*
013200 PROCEDURE DIVISION.
013300* ==================
013400*
013500* ***************************************************
013600*   0100  -  MAINLINE  -  ENTRY AND EXIT OF THE RUN
013700* ***************************************************
013800 0100-START-OF-RUN.
013900     IF       RC-FORCED-SKIP
014000              SET  WS-SKIP-TODAY  TO  TRUE
014100              GO TO 0900-END-OF-RUN.
014200     SET      WS-RUN-TODAY  TO  TRUE.
014300     PERFORM  0200-INITIALISE-RUN-CONTROL THRU 0200-EXIT.
014400     PERFORM  0300-CHECK-SCHEDULE THRU 0300-EXIT.
014500* CR-298 (19/08/04) - ranged dispatch off WS-Status-Ix,
014600* set by 0300-CHECK-SCHEDULE from RC-Status-Byte.  Each
014700* of the three paragraphs below ends by going to
014800* 0900-END-OF-RUN so control always comes back here.
014900     GO       TO  0910-NO-WORK-TODAY
015000                  0920-STEPS-PENDING
015100                  0930-RUN-ALREADY-DONE
015200              DEPENDING ON WS-Status-Ix.
015300     GO       TO 0900-END-OF-RUN.
015400*
015500* Set up today's date, time and zeroise the counters.  The
015600* Y2K-01 change (21/11/98) is what made RC-Run-Date eight
015700* digits instead of six.  CR-311 (11/03/05) moved the run
015800* id into the control record, not just onto the banner.
015900 0200-INITIALISE-RUN-CONTROL.
016000     INITIALIZE  RC-Run-Control-Record.
016100     ACCEPT   RC-Run-Date FROM DATE YYYYMMDD.
016200     ACCEPT   RC-Run-Time FROM TIME.
016300     MOVE     WS-Run-Id  TO  RC-Run-Id.
016400     MOVE     ZERO  TO  RC-Sched-Step-Ct.
016500     MOVE     ZERO  TO  RC-Steps-Done-Ct.
016600     MOVE     ZERO  TO  RC-Steps-Failed-Ct.
016700     MOVE     "N"   TO  RC-Status-Byte.
016800     MOVE     WS-Run-Id            TO  WB-Run-Id.
016900     MOVE     RC-Run-Date-Ccyymmdd TO  WB-Run-Date.
017000     MOVE     RC-Run-Time-Hhmmss   TO  WB-Run-Time.
017100     DISPLAY  WS-Banner-Line  AT  0101.
017200 0200-EXIT.
017300     EXIT.
017400*
017500* CR-114 (14/09/87) asked for the step table itself to be
017600* counted here rather than by the caller - none are
017700* registered against this shell at the present time.
017800* RC-VALID-STATUS (SPECIAL-NAMES) guards against a status
017900* byte left corrupt by an earlier abended step.
018000 0300-CHECK-SCHEDULE.
018100     IF       RC-Status-Byte IS NOT RC-VALID-STATUS
018200              MOVE "N"  TO  RC-Status-Byte.
018300     IF       RC-Sched-Step-Ct = ZERO
018400              SET  RC-No-Steps-Scheduled  TO  TRUE
018500     ELSE
018600              SET  RC-Steps-Pending       TO  TRUE.
018700     MOVE     1  TO  WS-Status-Ix.
018800     IF       RC-Steps-Pending
018900              MOVE 2  TO  WS-Status-Ix.
019000     IF       RC-Run-Complete
019100              MOVE 3  TO  WS-Status-Ix.
019200 0300-EXIT.
019300     EXIT.
019400*
019500* Reached only once RC-Sched-Step-Ct is non-zero.  No steps
019600* are registered against this shell so this paragraph is
019700* never entered - left in for when one is chained in.
019800 0400-CHAIN-TO-SCHEDULED-STEPS.
019900     PERFORM  0500-CHAIN-ONE-STEP THRU 0500-EXIT
020000              VARYING WS-Step-Ix FROM 1 BY 1
020100              UNTIL   WS-Step-Ix > RC-Sched-Step-Ct.
020200     GO       TO 0400-EXIT.
020300*
020400 0500-CHAIN-ONE-STEP.
020500* Placeholder entry - filled in when a step is registered.
020600     ADD      1  TO  RC-Steps-Done-Ct.
020700 0500-EXIT.
020800     EXIT.
020900 0400-EXIT.
021000     EXIT.
021100*
021200* CR-233 (17/10/01) - help desk asked for plainer wording,
021300* callers kept ringing in thinking this was a fault.
021400 0910-NO-WORK-TODAY.
021500     DISPLAY  "RC000 - NO STEPS SCHEDULED FOR THIS RUN"
021600              AT  0301.
021700     SET      RC-Run-Complete  TO  TRUE.
021800     GO       TO 0900-END-OF-RUN.
021900*
022000* CR-298 (19/08/04) - the branch that actually chains on.
022100 0920-STEPS-PENDING.
022200     PERFORM  0400-CHAIN-TO-SCHEDULED-STEPS THRU 0400-EXIT.
022300     SET      RC-Run-Complete  TO  TRUE.
022400     GO       TO 0900-END-OF-RUN.
022500*
022600* CR-298 (19/08/04) - RC000 itself never sets status to
022700* complete before dispatching, so today this is dead code
022800* until a chained step marks the run done and re-enters.
022900 0930-RUN-ALREADY-DONE.
023000     DISPLAY  "RC000 - THIS RUN HAS ALREADY COMPLETED"
023100              AT  0301.
023200     GO       TO 0900-END-OF-RUN.
023300*
023400 0900-END-OF-RUN.
023500     STOP     RUN.
